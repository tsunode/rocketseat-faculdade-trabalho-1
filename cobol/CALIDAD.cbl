000100******************************************************************
000200* PROGRAMA: CALIDAD
000300* Autor original: L. Denis
000400* Historico de mantenimiento (columna 73-80 = referencia OT):
000500*   1986-03-11 LD   Version inicial - lote de control de calidad
000600*   1986-03-19 LD   Se agrega empaque en cajas de 10 piezas
000700*   1986-04-02 LD   Informe final con analisis de rechazos
000800*   1987-01-14 RF   Se agrega distribucion de colores al informe
000900*   1988-06-30 RF   Correccion redondeo de promedios (OT-0114)
001000*   1989-11-05 MGR  Arreglo de caja que no cerraba en la pieza 10
001100*   1990-02-22 MGR  Normalizacion de colores en portugues
001200*   1991-07-17 JCP  Listado de cajas cerradas (opcion 4 del menu)
001300*   1992-05-08 JCP  Ajuste de anchos de picture en el informe
001400*   1993-10-01 SBV  Se agrega archivo opcional de bajas de piezas
001500*   1994-03-15 SBV  Reapertura de caja al dar de baja una pieza
001600*   1995-08-09 NOG  Revision general de mensajes de error FS
001700*   1996-12-19 NOG  Tabla de colores validos con SEARCH
001800*   1998-02-27 EQT  Ventana de siglo para fecha de sistema (Y2K)
001900*   1999-01-11 EQT  Prueba de fin de siglo OK - ver OT-0309
002000*   2000-06-06 LD   Limpieza de comentarios, sin cambio funcional
002100*   2002-09-23 RF   Maximo de piezas por lote subido a 2000
002150*   2003-05-14 RF   Caja actual no salia en ARMAZENAMENTO (OT-0352)
002160*   2003-05-14 RF   Redondeo de porcentajes a un decimal (OT-0358)
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. CALIDAD.
002500 AUTHOR. LEANDRO DENIS.
002600 INSTALLATION. PLANTA DE CONTROL DE CALIDAD.
002700 DATE-WRITTEN. 03/11/1986.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - DEPARTAMENTO DE CALIDAD.
003000******************************************************************
003100* Lote diario de control de calidad de piezas fabricadas.
003200* Lee el archivo de piezas recibidas, evalua cada una contra
003300* los criterios de peso, color y largo, empaca las piezas
003400* aprobadas en cajas de 10, y emite el informe final de
003500* produccion y calidad.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. PENTIUM-100.
004000 OBJECT-COMPUTER. PENTIUM-100.
004050 SPECIAL-NAMES.
004060     CONSOLE IS CRT.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PIEZAS-E    ASSIGN TO DISK
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS IS PZE-ESTADO.
005200 
005300     SELECT PIEZAS-S    ASSIGN TO DISK
005400                         ORGANIZATION IS LINE SEQUENTIAL
005500                         FILE STATUS IS PZS-ESTADO.
005600 
005700     SELECT OPTIONAL BAJAS-E
005800                         ASSIGN TO DISK
005900                         ORGANIZATION IS LINE SEQUENTIAL
006000                         FILE STATUS IS BJA-ESTADO.
006100 
006200     SELECT LISTADO     ASSIGN TO DISK
006250                         ORGANIZATION IS LINE SEQUENTIAL.
006300 
006400 DATA DIVISION.
006500 FILE SECTION.
006600*-----------------------------------------------------------------
006700* Archivo de entrada: piezas recibidas para inspeccion.
006800*-----------------------------------------------------------------
006900 FD  PIEZAS-E   LABEL RECORD IS STANDARD
007000                 VALUE OF FILE-ID IS "PIEZAS-E".
007100 01  PZE-REG.
007200     03  PZE-PESO            PIC 9(4)V99.
007300     03  PZE-COR             PIC X(10).
007400     03  PZE-LARGO           PIC 9(3)V99.
007500     03  FILLER              PIC X(01).
007600 
007700*-----------------------------------------------------------------
007800* Archivo de salida: ficha de disposicion de cada pieza.
007900*-----------------------------------------------------------------
008000 FD  PIEZAS-S   LABEL RECORD IS STANDARD
008100                 VALUE OF FILE-ID IS "PIEZAS-S".
008200 01  PZS-REG.
008300     03  PZS-ID              PIC X(05).
008400     03  PZS-PESO            PIC 9(4)V99.
008500     03  PZS-COR             PIC X(10).
008600     03  PZS-LARGO           PIC 9(3)V99.
008700     03  PZS-SITUACAO        PIC X(01).
008800         88  PZS-APROVADA        VALUE 'A'.
008900         88  PZS-REPROVADA       VALUE 'R'.
009000     03  PZS-REC-PESO        PIC X(01).
009100     03  PZS-REC-COR         PIC X(01).
009200     03  PZS-REC-LARGO       PIC X(01).
009300     03  PZS-CAIXA-NRO       PIC 9(04).
009400     03  FILLER              PIC X(01).
009500 
009600*-----------------------------------------------------------------
009700* Archivo opcional de mantenimiento: pedidos de baja de piezas
009800* por posicion en el registro (1 = primera pieza procesada).
009900*-----------------------------------------------------------------
010000 FD  BAJAS-E    LABEL RECORD IS STANDARD
010100                 VALUE OF FILE-ID IS "BAJAS-E".
010200 01  BJA-REG.
010300     03  BJA-POSICAO         PIC 9(04).
010400     03  FILLER              PIC X(01).
010500 
010600*-----------------------------------------------------------------
010700* Listado final de produccion y calidad.
010800*-----------------------------------------------------------------
010900 FD  LISTADO    LABEL RECORD IS OMITTED.
011000 01  LINEA                   PIC X(80).
011100 
011200 WORKING-STORAGE SECTION.
011300*-----------------------------------------------------------------
011400* Indicadores de archivo y codigos de estado.
011500*-----------------------------------------------------------------
011600 77  PZE-ESTADO              PIC X(02).
011700 77  PZS-ESTADO              PIC X(02).
011800 77  BJA-ESTADO              PIC X(02).
011900 77  PZE-EOF                 PIC X(03) VALUE "NAO".
012000     88  PZE-FIM                         VALUE "SIM".
012100 77  BJA-EOF                 PIC X(03) VALUE "NAO".
012200     88  BJA-FIM                         VALUE "SIM".
012300 77  WS-RC-REMPIEZA          PIC S9(04) COMP VALUE ZERO.
012400 
012500*-----------------------------------------------------------------
012600* Fecha y hora de sistema, con ventana de siglo (ver OT-0309).
012700*-----------------------------------------------------------------
012800 01  WS-DATA-SISTEMA         PIC 9(06).
012900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
013000     03  WS-DHS-AA           PIC 9(02).
013100     03  WS-DHS-MM           PIC 9(02).
013200     03  WS-DHS-DD           PIC 9(02).
013300 
013400 01  WS-HORA-SISTEMA         PIC 9(08).
013500 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
013600     03  WS-DHS-HH           PIC 9(02).
013700     03  WS-DHS-MIN          PIC 9(02).
013800     03  WS-DHS-SEG          PIC 9(02).
013900     03  WS-DHS-CENT         PIC 9(02).
014000 
014100 01  WS-ANO-COMPLETO         PIC 9(04) COMP VALUE ZERO.
014200 
014300*-----------------------------------------------------------------
014400* Tabla de grafias de color aceptadas (portugues e ingles).
014500*-----------------------------------------------------------------
014600 01  WS-TABELA-CORES-VALIDAS.
014700     03  FILLER              PIC X(10) VALUE "AZUL      ".
014800     03  FILLER              PIC X(10) VALUE "VERDE     ".
014900     03  FILLER              PIC X(10) VALUE "BLUE      ".
015000     03  FILLER              PIC X(10) VALUE "GREEN     ".
015100 01  WS-CORES-VALIDAS-R REDEFINES WS-TABELA-CORES-VALIDAS.
015200     03  WS-COR-VALIDA       PIC X(10) OCCURS 4 TIMES
015300                             INDEXED BY IND-COR.
015400 
015500 01  WS-COR-TRABALHO         PIC X(10).
015600 01  WS-COR-NORMALIZADA      PIC X(10).
015700 
015800*-----------------------------------------------------------------
015900* Contadores de lote (en COMP por ser campos de control).
016000*-----------------------------------------------------------------
016100 01  WS-CONTADORES.
016200     03  WS-TOTAL-PECAS      PIC 9(06) COMP VALUE ZERO.
016300     03  WS-TOTAL-APROVADAS  PIC 9(06) COMP VALUE ZERO.
016400     03  WS-TOTAL-REPROVADAS PIC 9(06) COMP VALUE ZERO.
016500     03  WS-CNT-REC-PESO     PIC 9(06) COMP VALUE ZERO.
016600     03  WS-CNT-REC-COR      PIC 9(06) COMP VALUE ZERO.
016700     03  WS-CNT-REC-LARGO    PIC 9(06) COMP VALUE ZERO.
016800     03  WS-CNT-AZUL         PIC 9(06) COMP VALUE ZERO.
016900     03  WS-CNT-VERDE        PIC 9(06) COMP VALUE ZERO.
017000     03  WS-CAIXAS-FECHADAS  PIC 9(04) COMP VALUE ZERO.
017100     03  WS-PROX-ID          PIC 9(04) COMP VALUE ZERO.
017200     03  WS-PROX-CAIXA       PIC 9(04) COMP VALUE ZERO.
017300     03  FILLER              PIC X(01).
017400 
017500 01  WS-PROX-ID-ED           PIC 9(04).
017600 
017700*-----------------------------------------------------------------
017800* Acumuladores de peso e largo das pecas aprovadas.
017900*-----------------------------------------------------------------
018000 01  WS-ACUMULADORES.
018100     03  WS-SOMA-PESO        PIC S9(09)V99 COMP VALUE ZERO.
018200     03  WS-SOMA-LARGO       PIC S9(09)V99 COMP VALUE ZERO.
018300     03  WS-MIN-PESO         PIC S9(07)V99 COMP VALUE ZERO.
018400     03  WS-MAX-PESO         PIC S9(07)V99 COMP VALUE ZERO.
018500     03  WS-MIN-LARGO        PIC S9(07)V99 COMP VALUE ZERO.
018600     03  WS-MAX-LARGO        PIC S9(07)V99 COMP VALUE ZERO.
018700     03  FILLER              PIC X(01).
018800 
018900 01  WS-MEDIA-PESO           PIC S9(07)V99 COMP VALUE ZERO.
019000 01  WS-MEDIA-LARGO          PIC S9(07)V99 COMP VALUE ZERO.
019100 01  WS-TASA-APROVACAO       PIC S9(03)V9 COMP VALUE ZERO.
019200 01  WS-TASA-REPROVACAO      PIC S9(03)V9 COMP VALUE ZERO.
019300 01  WS-PCT-AZUL             PIC S9(03)V9 COMP VALUE ZERO.
019400 01  WS-PCT-VERDE            PIC S9(03)V9 COMP VALUE ZERO.
019500 
019600*-----------------------------------------------------------------
019700* Registro de piezas del lote (maximo 2000 por dia, OT-2002-09).
019800* Se mantiene en memoria para permitir bajas por posicion.
019900*-----------------------------------------------------------------
020000 01  WS-TABELA-REGISTRO.
020100     03  WS-REGISTRO OCCURS 2000 TIMES
020200                     INDEXED BY IND-REG.
020300         05  WS-REG-ID           PIC X(05).
020400         05  WS-REG-PESO         PIC 9(4)V99.
020500         05  WS-REG-COR          PIC X(10).
020600         05  WS-REG-LARGO        PIC 9(3)V99.
020700         05  WS-REG-SITUACAO     PIC X(01).
020800         05  WS-REG-REC-PESO     PIC X(01).
020900         05  WS-REG-REC-COR      PIC X(01).
021000         05  WS-REG-REC-LARGO    PIC X(01).
021100         05  WS-REG-CAIXA        PIC 9(04).
021200     03  FILLER                  PIC X(01).
021300 
021400*-----------------------------------------------------------------
021500* Tabla de cajas de empaque, capacidad fija de 10 pecas. 200 cajas
021550* alcanzan para las 2000 pecas del registro (OT-2002-09); se deja
021560* una caja 201 de margen, porque 410-CERRAR-CAIXA-ACTUAL abre la
021570* caja siguiente en el mismo instante en que cierra la caja 200.
021600*-----------------------------------------------------------------
021700 01  WS-TABELA-CAIXAS.
021800     03  WS-CAIXA OCCURS 201 TIMES
021900                  INDEXED BY IND-CAIXA.
022000         05  WS-CX-NUMERO        PIC 9(04).
022100         05  WS-CX-QTD-PECAS     PIC 9(02).
022200         05  WS-CX-SITUACAO      PIC X(01).
022300             88  WS-CX-ABERTA        VALUE "O".
022400             88  WS-CX-FECHADA       VALUE "C".
022500         05  WS-CX-FECHA-CIERRE.
022600             07  WS-CX-FC-DD     PIC 9(02).
022700             07  FILLER          PIC X(01) VALUE "/".
022800             07  WS-CX-FC-MM     PIC 9(02).
022900             07  FILLER          PIC X(01) VALUE "/".
023000             07  WS-CX-FC-AAAA   PIC 9(04).
023100             07  FILLER          PIC X(01) VALUE SPACE.
023200             07  WS-CX-FC-HH     PIC 9(02).
023300             07  FILLER          PIC X(01) VALUE ":".
023400             07  WS-CX-FC-MIN    PIC 9(02).
023500             07  FILLER          PIC X(01) VALUE ":".
023600             07  WS-CX-FC-SS     PIC 9(02).
023700         05  WS-CX-FECHA-CIERRE-X REDEFINES WS-CX-FECHA-CIERRE
023800                                 PIC X(19).
023900         05  WS-CX-PECA-ID OCCURS 10 TIMES PIC X(05).
024000     03  FILLER                  PIC X(01).
024100 
024200*-----------------------------------------------------------------
024300* Linhas do relatorio final (layout fixo, ver manual do usuario).
024400*-----------------------------------------------------------------
024500 01  REL-FAIXA-IGUAL         PIC X(60) VALUE ALL "=".
024600 01  REL-FAIXA-TRACO         PIC X(60) VALUE ALL "-".
024700 01  REL-TITULO              PIC X(60)
024800         VALUE "RELATORIO FINAL DE PRODUCAO E QUALIDADE".
024900 
025000 01  REL-DATAHORA.
025100     03  FILLER              PIC X(11) VALUE "Data/Hora: ".
025200     03  REL-DH-DD           PIC 99.
025300     03  FILLER              PIC X(01) VALUE "/".
025400     03  REL-DH-MM           PIC 99.
025500     03  FILLER              PIC X(01) VALUE "/".
025600     03  REL-DH-AAAA         PIC 9999.
025700     03  FILLER              PIC X(01) VALUE SPACE.
025800     03  REL-DH-HH           PIC 99.
025900     03  FILLER              PIC X(01) VALUE ":".
026000     03  REL-DH-MIN          PIC 99.
026100     03  FILLER              PIC X(01) VALUE ":".
026200     03  REL-DH-SEG          PIC 99.
026300     03  FILLER              PIC X(01).
026400 
026500 01  REL-SUBTIT-RESUMO       PIC X(20) VALUE "RESUMO GERAL".
026600 01  REL-SUBTIT-REPROV       PIC X(40)
026700         VALUE "ANALISE DE REPROVACOES".
026800 01  REL-SUBTIT-ARMAZ        PIC X(20) VALUE "ARMAZENAMENTO".
026900 01  REL-SUBTIT-ESTAT        PIC X(50)
027000         VALUE "ESTATISTICAS DE QUALIDADE (pecas aprovadas)".
027100 01  REL-DISTRIB-COR         PIC X(30)
027200         VALUE "Distribuicao de cores:".
027300 
027400 01  REL-TOTAL-PROC.
027500     03  FILLER              PIC X(29)
027600             VALUE "Total de pecas processadas: ".
027700     03  REL-TOTAL-ED        PIC ZZZ9.
027800     03  FILLER              PIC X(01).
027900 
028000 01  REL-APROVADAS.
028100     03  FILLER              PIC X(17) VALUE "Pecas aprovadas: ".
028200     03  REL-APR-ED          PIC ZZZ9.
028300     03  FILLER              PIC X(02) VALUE " (".
028400     03  REL-APR-PCT-ED      PIC ZZ9.9.
028500     03  FILLER              PIC X(02) VALUE "%)".
028600     03  FILLER              PIC X(01).
028700 
028800 01  REL-REPROVADAS.
028900     03  FILLER              PIC X(18) VALUE "Pecas reprovadas: ".
029000     03  REL-REP-ED          PIC ZZZ9.
029100     03  FILLER              PIC X(02) VALUE " (".
029200     03  REL-REP-PCT-ED      PIC ZZ9.9.
029300     03  FILLER              PIC X(02) VALUE "%)".
029400     03  FILLER              PIC X(01).
029500 
029600 01  REL-REC-PESO-LIN.
029700     03  FILLER              PIC X(33)
029800             VALUE "Reprovacoes por peso inadequado: ".
029900     03  REL-REC-PESO-ED     PIC ZZZ9.
030000     03  FILLER              PIC X(01).
030100 
030200 01  REL-REC-COR-LIN.
030300     03  FILLER              PIC X(31)
030400             VALUE "Reprovacoes por cor inadequada: ".
030500     03  REL-REC-COR-ED      PIC ZZZ9.
030600     03  FILLER              PIC X(01).
030700 
030800 01  REL-REC-LARGO-LIN.
030900     03  FILLER              PIC X(43)
031000             VALUE "Reprovacoes por comprimento inadequado: ".
031100     03  REL-REC-LARGO-ED    PIC ZZZ9.
031200     03  FILLER              PIC X(01).
031300 
031400 01  REL-CAIXAS-FECH.
031500     03  FILLER              PIC X(18) VALUE "Caixas fechadas: ".
031600     03  REL-CXF-ED          PIC ZZZ9.
031700     03  FILLER              PIC X(01).
031800 
031900 01  REL-CAIXAS-USO.
032000     03  FILLER              PIC X(15) VALUE "Caixas em uso: ".
032100     03  REL-CXU-ED          PIC ZZZ9.
032200     03  FILLER              PIC X(01).
032300 
032400 01  REL-CAIXA-ATUAL.
032500     03  FILLER              PIC X(13) VALUE "Caixa atual (".
032600     03  FILLER              PIC X(01) VALUE "#".
032700     03  REL-CXA-NUM-ED      PIC ZZZ9.
032800     03  FILLER              PIC X(02) VALUE "):".
032900     03  FILLER              PIC X(01) VALUE SPACE.
033000     03  REL-CXA-QTD-ED      PIC Z9.
033100     03  FILLER              PIC X(04) VALUE "/10 ".
033200     03  FILLER              PIC X(05) VALUE "pecas".
033300     03  FILLER              PIC X(01).
033400 
033500 01  REL-PESO-MEDIO.
033600     03  FILLER              PIC X(12) VALUE "Peso medio: ".
033700     03  REL-PM-ED           PIC ZZZ9.99.
033800     03  FILLER              PIC X(01) VALUE "g".
033900     03  FILLER              PIC X(01).
034000 
034100 01  REL-PESO-MINIMO.
034200     03  FILLER              PIC X(14) VALUE "Peso minimo: ".
034300     03  REL-PMIN-ED         PIC ZZZ9.99.
034400     03  FILLER              PIC X(01) VALUE "g".
034500     03  FILLER              PIC X(01).
034600 
034700 01  REL-PESO-MAXIMO.
034800     03  FILLER              PIC X(14) VALUE "Peso maximo: ".
034900     03  REL-PMAX-ED         PIC ZZZ9.99.
035000     03  FILLER              PIC X(01) VALUE "g".
035100     03  FILLER              PIC X(01).
035200 
035300 01  REL-LARGO-MEDIO.
035400     03  FILLER              PIC X(19)
035500             VALUE "Comprimento medio: ".
035600     03  REL-LM-ED           PIC ZZ9.99.
035700     03  FILLER              PIC X(02) VALUE "cm".
035800     03  FILLER              PIC X(01).
035900 
036000 01  REL-LARGO-MINIMO.
036100     03  FILLER              PIC X(21)
036200             VALUE "Comprimento minimo: ".
036300     03  REL-LMIN-ED         PIC ZZ9.99.
036400     03  FILLER              PIC X(02) VALUE "cm".
036500     03  FILLER              PIC X(01).
036600 
036700 01  REL-LARGO-MAXIMO.
036800     03  FILLER              PIC X(21)
036900             VALUE "Comprimento maximo: ".
037000     03  REL-LMAX-ED         PIC ZZ9.99.
037100     03  FILLER              PIC X(02) VALUE "cm".
037200     03  FILLER              PIC X(01).
037300 
037400 01  REL-COR-AZUL.
037500     03  FILLER              PIC X(07) VALUE "  Azul: ".
037600     03  REL-AZUL-ED         PIC ZZZ9.
037700     03  FILLER              PIC X(07) VALUE " pecas (".
037800     03  REL-AZUL-PCT-ED     PIC ZZ9.9.
037900     03  FILLER              PIC X(02) VALUE "%)".
038000     03  FILLER              PIC X(01).
038100 
038200 01  REL-COR-VERDE.
038300     03  FILLER              PIC X(08) VALUE "  Verde: ".
038400     03  REL-VERDE-ED        PIC ZZZ9.
038500     03  FILLER              PIC X(07) VALUE " pecas (".
038600     03  REL-VERDE-PCT-ED    PIC ZZ9.9.
038700     03  FILLER              PIC X(02) VALUE "%)".
038800     03  FILLER              PIC X(01).
038900 
039000 01  REL-CAIXA-HEADER.
039100     03  FILLER              PIC X(07) VALUE "Caixa #".
039200     03  REL-CXH-NUM-ED      PIC ZZZ9.
039300     03  FILLER              PIC X(12) VALUE " - FECHADA -".
039400     03  FILLER              PIC X(01) VALUE SPACE.
039500     03  FILLER              PIC X(07) VALUE "10/10 p".
039600     03  FILLER              PIC X(18) VALUE "ecas (Fechada em: ".
039700     03  REL-CXH-DATA-ED     PIC X(19).
039800     03  FILLER              PIC X(02) VALUE ")".
039900     03  FILLER              PIC X(01).
040000 
040100 01  REL-PECA-DETALHE.
040200     03  FILLER              PIC X(04) VALUE SPACES.
040300     03  REL-PD-ID-ED        PIC X(05).
040400     03  FILLER              PIC X(02) VALUE SPACES.
040500     03  REL-PD-PESO-ED      PIC ZZZ9.99.
040600     03  FILLER              PIC X(01) VALUE "g".
040700     03  FILLER              PIC X(02) VALUE SPACES.
040800     03  REL-PD-COR-ED       PIC X(10).
040900     03  FILLER              PIC X(01) VALUE SPACES.
041000     03  REL-PD-LARGO-ED     PIC ZZ9.99.
041100     03  FILLER              PIC X(02) VALUE "cm".
041200     03  FILLER              PIC X(01).
041300 
041400 01  WS-SUB-PECA             PIC 9(02) COMP VALUE ZERO.
041500 
041600 PROCEDURE DIVISION.
041700 COMIENZO.
041800     PERFORM 005-OBTER-DATA-HORA.
041900     PERFORM 010-ABRIR-ARCHIVOS.
042000     PERFORM 015-INICIALIZAR-CAIXAS.
042100     PERFORM 020-LEER-PIEZAS-E.
042200     PERFORM 050-PROCESAR UNTIL PZE-FIM.
042300     PERFORM 070-PROCESAR-BAJAS.
042350     PERFORM 320-RECALCULAR-TOTAIS.
042400     PERFORM 500-CALCULAR-ESTADISTICAS.
042500     PERFORM 060-ESCRIBIR-INFORME.
042600     PERFORM 090-CERRAR-ARCHIVOS.
042700     STOP RUN.
042800*-----------------------------------------------------------------
042900 005-OBTER-DATA-HORA.
043000*-----------------------------------------------------------------
043100     ACCEPT WS-DATA-SISTEMA FROM DATE.
043200     ACCEPT WS-HORA-SISTEMA FROM TIME.
043300     IF WS-DHS-AA < 50
043400         COMPUTE WS-ANO-COMPLETO = 2000 + WS-DHS-AA
043500     ELSE
043600         COMPUTE WS-ANO-COMPLETO = 1900 + WS-DHS-AA.
043700*-----------------------------------------------------------------
043800 010-ABRIR-ARCHIVOS.
043900*-----------------------------------------------------------------
044000     OPEN INPUT PIEZAS-E.
044100     IF PZE-ESTADO NOT = ZERO
044200         DISPLAY "ERRO AO ABRIR PIEZAS-E FS: " PZE-ESTADO
044300         STOP RUN.
044400     OPEN OUTPUT PIEZAS-S.
044500     IF PZS-ESTADO NOT = ZERO
044600         DISPLAY "ERRO AO ABRIR PIEZAS-S FS: " PZS-ESTADO
044700         STOP RUN.
044800     OPEN OUTPUT LISTADO.
044900*-----------------------------------------------------------------
045000 015-INICIALIZAR-CAIXAS.
045100*-----------------------------------------------------------------
045200     MOVE 1 TO WS-PROX-CAIXA.
045300     SET IND-CAIXA TO 1.
045400     MOVE WS-PROX-CAIXA TO WS-CX-NUMERO(IND-CAIXA).
045500     MOVE ZERO TO WS-CX-QTD-PECAS(IND-CAIXA).
045600     MOVE "O" TO WS-CX-SITUACAO(IND-CAIXA).
045700     MOVE SPACES TO WS-CX-FECHA-CIERRE-X(IND-CAIXA).
045800*-----------------------------------------------------------------
045900 020-LEER-PIEZAS-E.
046000*-----------------------------------------------------------------
046100     READ PIEZAS-E
046200         AT END MOVE "SIM" TO PZE-EOF.
046300     IF PZE-ESTADO NOT = ZERO AND 10
046400         DISPLAY "ERRO NA LEITURA DE PIEZAS-E FS: " PZE-ESTADO
046500         STOP RUN.
046600*-----------------------------------------------------------------
046700 050-PROCESAR.
046800*-----------------------------------------------------------------
046900     ADD 1 TO WS-TOTAL-PECAS.
047000     PERFORM 200-GERAR-ID.
047100     PERFORM 300-EVALUAR-CALIDAD.
047200     IF PZS-APROVADA
047300         PERFORM 400-EMPACAR-PIEZA
047400     ELSE
047500         MOVE ZERO TO PZS-CAIXA-NRO.
047700     PERFORM 330-GUARDAR-EN-REGISTRO.
047800     PERFORM 085-GRABAR-PIEZAS-S.
047900     PERFORM 020-LEER-PIEZAS-E.
048000*-----------------------------------------------------------------
048100 060-ESCRIBIR-INFORME.
048200*-----------------------------------------------------------------
048300     PERFORM 510-ESCREVER-RESUMO.
048400     IF WS-TOTAL-REPROVADAS > ZERO
048500         PERFORM 520-ESCRIBIR-REPROVACOES.
048600     PERFORM 530-ESCRIBIR-ARMAZENAMENTO.
048700     IF WS-TOTAL-APROVADAS > ZERO
048800         PERFORM 540-ESCRIBIR-ESTATISTICAS.
048900     WRITE LINEA FROM REL-FAIXA-TRACO.
049100     PERFORM 570-LISTAR-CAIXAS-FECHADAS.
049200*-----------------------------------------------------------------
049300 070-PROCESAR-BAJAS.
049400*-----------------------------------------------------------------
049500     OPEN INPUT BAJAS-E.
049600     IF BJA-ESTADO NOT = ZERO AND BJA-ESTADO NOT = "05"
049700         DISPLAY "ERRO AO ABRIR BAJAS-E FS: " BJA-ESTADO
049800         STOP RUN.
049900     PERFORM 075-LEER-BAJAS.
050000     PERFORM 077-PROCESAR-BAJA UNTIL BJA-FIM.
050100     CLOSE BAJAS-E.
050700*-----------------------------------------------------------------
050800 075-LEER-BAJAS.
050900*-----------------------------------------------------------------
051000     READ BAJAS-E
051100         AT END MOVE "SIM" TO BJA-EOF.
051200     IF BJA-ESTADO NOT = ZERO AND 10
051300         DISPLAY "ERRO NA LEITURA DE BAJAS-E FS: " BJA-ESTADO
051400         STOP RUN.
051500*-----------------------------------------------------------------
051600 077-PROCESAR-BAJA.
051700*-----------------------------------------------------------------
051800     CALL "REMPIEZA" USING BJA-POSICAO
051900                            WS-TOTAL-PECAS
052000                            WS-TABELA-REGISTRO
052100                            WS-TABELA-CAIXAS
052200                            WS-RC-REMPIEZA.
052300     IF WS-RC-REMPIEZA NOT = ZERO
052400         DISPLAY "REMPIEZA: POSICAO INVALIDA " BJA-POSICAO.
052500     PERFORM 075-LEER-BAJAS.
052600*-----------------------------------------------------------------
052700 085-GRABAR-PIEZAS-S.
052800*-----------------------------------------------------------------
052900     WRITE PZS-REG.
053000     IF PZS-ESTADO NOT = ZERO
053100         DISPLAY "ERRO NA GRAVACAO DE PIEZAS-S FS: " PZS-ESTADO
053200         STOP RUN.
053300*-----------------------------------------------------------------
053400 090-CERRAR-ARCHIVOS.
053500*-----------------------------------------------------------------
053600     CLOSE
053700         PIEZAS-E
053800         PIEZAS-S
053900         LISTADO.
054000*-----------------------------------------------------------------
054100 200-GERAR-ID.
054200*-----------------------------------------------------------------
054300     ADD 1 TO WS-PROX-ID.
054400     MOVE WS-PROX-ID TO WS-PROX-ID-ED.
054500     MOVE SPACES TO PZS-ID.
054600     STRING "P" WS-PROX-ID-ED DELIMITED BY SIZE INTO PZS-ID.
054700*-----------------------------------------------------------------
054800 300-EVALUAR-CALIDAD.
054900*-----------------------------------------------------------------
055000     MOVE PZE-PESO TO PZS-PESO.
055100     MOVE PZE-LARGO TO PZS-LARGO.
055200     PERFORM 310-NORMALIZAR-COR.
055300     MOVE WS-COR-NORMALIZADA TO PZS-COR.
055400     MOVE "N" TO PZS-REC-PESO.
055500     MOVE "N" TO PZS-REC-COR.
055600     MOVE "N" TO PZS-REC-LARGO.
055700     IF PZE-PESO < 95.00 OR PZE-PESO > 105.00
055800         MOVE "Y" TO PZS-REC-PESO.
055900     IF WS-COR-NORMALIZADA NOT = "BLUE" AND
056000         WS-COR-NORMALIZADA NOT = "GREEN"
056100         MOVE "Y" TO PZS-REC-COR.
056200     IF PZE-LARGO < 10.00 OR PZE-LARGO > 20.00
056300         MOVE "Y" TO PZS-REC-LARGO.
056400     IF PZS-REC-PESO = "N" AND PZS-REC-COR = "N" AND
056500         PZS-REC-LARGO = "N"
056600         MOVE "A" TO PZS-SITUACAO
056700     ELSE
056800         MOVE "R" TO PZS-SITUACAO.
056900*-----------------------------------------------------------------
057000 310-NORMALIZAR-COR.
057100*-----------------------------------------------------------------
057200     MOVE PZE-COR TO WS-COR-TRABALHO.
057300     INSPECT WS-COR-TRABALHO CONVERTING
057400         "abcdefghijklmnopqrstuvwxyz" TO
057500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
057600     MOVE WS-COR-TRABALHO TO WS-COR-NORMALIZADA.
057700     SET IND-COR TO 1.
057800     SEARCH WS-COR-VALIDA
057900         WHEN WS-COR-VALIDA(IND-COR) = WS-COR-TRABALHO
058000             PERFORM 315-MAPEAR-COR-ENCONTRADA.
058100*-----------------------------------------------------------------
058200 315-MAPEAR-COR-ENCONTRADA.
058300*-----------------------------------------------------------------
058400     IF IND-COR = 1 OR IND-COR = 3
058500         MOVE "BLUE" TO WS-COR-NORMALIZADA
058600     ELSE
058700         MOVE "GREEN" TO WS-COR-NORMALIZADA.
058800*-----------------------------------------------------------------
058900 320-RECALCULAR-TOTAIS.
059000*-----------------------------------------------------------------
059010*    1994-03-15 SBV - Los contadores ya no se acumulan pieza por
059020*    pieza durante 050-PROCESAR: se recalculan aqui, una sola vez,
059030*    a partir del registro y de la tabla de cajas ya actualizados
059040*    por REMPIEZA, para que el informe no contradiga una baja.
059100     MOVE ZERO TO WS-TOTAL-APROVADAS WS-TOTAL-REPROVADAS
059200                  WS-CNT-REC-PESO WS-CNT-REC-COR WS-CNT-REC-LARGO
059300                  WS-CNT-AZUL WS-CNT-VERDE WS-CAIXAS-FECHADAS.
059400     MOVE ZERO TO WS-SOMA-PESO WS-SOMA-LARGO.
059500     SET IND-REG TO 1.
059600     PERFORM 325-RECALC-UMA-PECA
059700         UNTIL IND-REG > WS-TOTAL-PECAS.
059800     SET IND-CAIXA TO 1.
059900     PERFORM 327-CONTAR-CAIXA-FECHADA
060000         UNTIL IND-CAIXA > WS-PROX-CAIXA.
060100*-----------------------------------------------------------------
060200 325-RECALC-UMA-PECA.
060300*-----------------------------------------------------------------
060400     IF WS-REG-SITUACAO(IND-REG) = "A"
060500         ADD 1 TO WS-TOTAL-APROVADAS
060600         PERFORM 326-RECALC-QUALIDADE
060700     ELSE
060800         ADD 1 TO WS-TOTAL-REPROVADAS
060900         IF WS-REG-REC-PESO(IND-REG) = "Y"
061000             ADD 1 TO WS-CNT-REC-PESO.
061100         IF WS-REG-REC-COR(IND-REG) = "Y"
061200             ADD 1 TO WS-CNT-REC-COR.
061300         IF WS-REG-REC-LARGO(IND-REG) = "Y"
061400             ADD 1 TO WS-CNT-REC-LARGO.
061500     SET IND-REG UP BY 1.
061600*-----------------------------------------------------------------
061700 326-RECALC-QUALIDADE.
061800*-----------------------------------------------------------------
061900     ADD WS-REG-PESO(IND-REG) TO WS-SOMA-PESO.
062000     ADD WS-REG-LARGO(IND-REG) TO WS-SOMA-LARGO.
062100     IF WS-TOTAL-APROVADAS = 1
062200         MOVE WS-REG-PESO(IND-REG) TO WS-MIN-PESO
062300         MOVE WS-REG-PESO(IND-REG) TO WS-MAX-PESO
062400         MOVE WS-REG-LARGO(IND-REG) TO WS-MIN-LARGO
062500         MOVE WS-REG-LARGO(IND-REG) TO WS-MAX-LARGO
062600     ELSE
062700         IF WS-REG-PESO(IND-REG) < WS-MIN-PESO
062800             MOVE WS-REG-PESO(IND-REG) TO WS-MIN-PESO.
062900         IF WS-REG-PESO(IND-REG) > WS-MAX-PESO
063000             MOVE WS-REG-PESO(IND-REG) TO WS-MAX-PESO.
063100         IF WS-REG-LARGO(IND-REG) < WS-MIN-LARGO
063200             MOVE WS-REG-LARGO(IND-REG) TO WS-MIN-LARGO.
063300         IF WS-REG-LARGO(IND-REG) > WS-MAX-LARGO
063400             MOVE WS-REG-LARGO(IND-REG) TO WS-MAX-LARGO.
063500     IF WS-REG-COR(IND-REG) = "BLUE"
063600         ADD 1 TO WS-CNT-AZUL
063700     ELSE
063800         ADD 1 TO WS-CNT-VERDE.
063900*-----------------------------------------------------------------
064000 327-CONTAR-CAIXA-FECHADA.
064100*-----------------------------------------------------------------
064200     IF WS-CX-FECHADA(IND-CAIXA)
064300         ADD 1 TO WS-CAIXAS-FECHADAS.
064400     SET IND-CAIXA UP BY 1.
064500*-----------------------------------------------------------------
064600 330-GUARDAR-EN-REGISTRO.
064700*-----------------------------------------------------------------
064800     MOVE PZS-ID TO WS-REG-ID(WS-TOTAL-PECAS).
064900     MOVE PZS-PESO TO WS-REG-PESO(WS-TOTAL-PECAS).
065000     MOVE PZS-COR TO WS-REG-COR(WS-TOTAL-PECAS).
065100     MOVE PZS-LARGO TO WS-REG-LARGO(WS-TOTAL-PECAS).
065200     MOVE PZS-SITUACAO TO WS-REG-SITUACAO(WS-TOTAL-PECAS).
065300     MOVE PZS-REC-PESO TO WS-REG-REC-PESO(WS-TOTAL-PECAS).
065400     MOVE PZS-REC-COR TO WS-REG-REC-COR(WS-TOTAL-PECAS).
065500     MOVE PZS-REC-LARGO TO WS-REG-REC-LARGO(WS-TOTAL-PECAS).
065600     MOVE PZS-CAIXA-NRO TO WS-REG-CAIXA(WS-TOTAL-PECAS).
065700*-----------------------------------------------------------------
065800 400-EMPACAR-PIEZA.
065900*-----------------------------------------------------------------
066000     MOVE WS-CX-NUMERO(IND-CAIXA) TO PZS-CAIXA-NRO.
066100     ADD 1 TO WS-CX-QTD-PECAS(IND-CAIXA).
066200     MOVE WS-CX-QTD-PECAS(IND-CAIXA) TO WS-SUB-PECA.
066300     MOVE PZS-ID TO WS-CX-PECA-ID(IND-CAIXA, WS-SUB-PECA).
066400     IF WS-CX-QTD-PECAS(IND-CAIXA) = 10
066500         PERFORM 410-CERRAR-CAIXA-ACTUAL.
066600*-----------------------------------------------------------------
066700 410-CERRAR-CAIXA-ACTUAL.
066800*-----------------------------------------------------------------
066900     MOVE "C" TO WS-CX-SITUACAO(IND-CAIXA).
067000     MOVE WS-DHS-DD TO WS-CX-FC-DD(IND-CAIXA).
067100     MOVE WS-DHS-MM TO WS-CX-FC-MM(IND-CAIXA).
067200     MOVE WS-ANO-COMPLETO TO WS-CX-FC-AAAA(IND-CAIXA).
067300     MOVE WS-DHS-HH TO WS-CX-FC-HH(IND-CAIXA).
067400     MOVE WS-DHS-MIN TO WS-CX-FC-MIN(IND-CAIXA).
067500     MOVE WS-DHS-SEG TO WS-CX-FC-SS(IND-CAIXA).
067600     ADD 1 TO WS-CAIXAS-FECHADAS.
067700     ADD 1 TO WS-PROX-CAIXA.
067800     SET IND-CAIXA UP BY 1.
067900     MOVE WS-PROX-CAIXA TO WS-CX-NUMERO(IND-CAIXA).
068000     MOVE ZERO TO WS-CX-QTD-PECAS(IND-CAIXA).
068100     MOVE "O" TO WS-CX-SITUACAO(IND-CAIXA).
068200     MOVE SPACES TO WS-CX-FECHA-CIERRE-X(IND-CAIXA).
068300*-----------------------------------------------------------------
068400 500-CALCULAR-ESTADISTICAS.
068500*-----------------------------------------------------------------
068550*    Los porcentajes se guardan ya con un solo decimal, para que
068560*    el ROUNDED redondee directamente a la precision que imprime
068570*    el informe, sin truncar al mover al campo editado (OT-0358).
068600     IF WS-TOTAL-PECAS > ZERO
068700         COMPUTE WS-TASA-APROVACAO ROUNDED =
068800             WS-TOTAL-APROVADAS / WS-TOTAL-PECAS * 100
068900         COMPUTE WS-TASA-REPROVACAO ROUNDED =
069000             100 - WS-TASA-APROVACAO.
069100     IF WS-TOTAL-APROVADAS > ZERO
069200         COMPUTE WS-MEDIA-PESO ROUNDED =
069300             WS-SOMA-PESO / WS-TOTAL-APROVADAS
069400         COMPUTE WS-MEDIA-LARGO ROUNDED =
069500             WS-SOMA-LARGO / WS-TOTAL-APROVADAS
069600         COMPUTE WS-PCT-AZUL ROUNDED =
069700             WS-CNT-AZUL / WS-TOTAL-APROVADAS * 100
069800         COMPUTE WS-PCT-VERDE ROUNDED =
069900             WS-CNT-VERDE / WS-TOTAL-APROVADAS * 100.
070000*-----------------------------------------------------------------
070100 510-ESCREVER-RESUMO.
070200*-----------------------------------------------------------------
070300     WRITE LINEA FROM REL-FAIXA-IGUAL.
070400     WRITE LINEA FROM REL-TITULO.
070500     WRITE LINEA FROM REL-FAIXA-IGUAL.
070600     MOVE WS-DHS-DD TO REL-DH-DD.
070700     MOVE WS-DHS-MM TO REL-DH-MM.
070800     MOVE WS-ANO-COMPLETO TO REL-DH-AAAA.
070900     MOVE WS-DHS-HH TO REL-DH-HH.
071000     MOVE WS-DHS-MIN TO REL-DH-MIN.
071100     MOVE WS-DHS-SEG TO REL-DH-SEG.
071200     WRITE LINEA FROM REL-DATAHORA.
071300     WRITE LINEA FROM REL-FAIXA-TRACO.
071400     MOVE SPACES TO LINEA.
071500     WRITE LINEA.
071600     WRITE LINEA FROM REL-SUBTIT-RESUMO.
071700     WRITE LINEA FROM REL-FAIXA-TRACO.
071800     MOVE WS-TOTAL-PECAS TO REL-TOTAL-ED.
071900     WRITE LINEA FROM REL-TOTAL-PROC.
072000     MOVE WS-TOTAL-APROVADAS TO REL-APR-ED.
072100     MOVE WS-TASA-APROVACAO TO REL-APR-PCT-ED.
072200     WRITE LINEA FROM REL-APROVADAS.
072300     MOVE WS-TOTAL-REPROVADAS TO REL-REP-ED.
072400     MOVE WS-TASA-REPROVACAO TO REL-REP-PCT-ED.
072500     WRITE LINEA FROM REL-REPROVADAS.
072600*-----------------------------------------------------------------
072700 520-ESCRIBIR-REPROVACOES.
072800*-----------------------------------------------------------------
072900     MOVE SPACES TO LINEA.
073000     WRITE LINEA.
073100     WRITE LINEA FROM REL-SUBTIT-REPROV.
073200     WRITE LINEA FROM REL-FAIXA-TRACO.
073300     MOVE WS-CNT-REC-PESO TO REL-REC-PESO-ED.
073400     WRITE LINEA FROM REL-REC-PESO-LIN.
073500     MOVE WS-CNT-REC-COR TO REL-REC-COR-ED.
073600     WRITE LINEA FROM REL-REC-COR-LIN.
073700     MOVE WS-CNT-REC-LARGO TO REL-REC-LARGO-ED.
073800     WRITE LINEA FROM REL-REC-LARGO-LIN.
073900*-----------------------------------------------------------------
074000 530-ESCRIBIR-ARMAZENAMENTO.
074100*-----------------------------------------------------------------
074200     MOVE SPACES TO LINEA.
074300     WRITE LINEA.
074400     WRITE LINEA FROM REL-SUBTIT-ARMAZ.
074500     WRITE LINEA FROM REL-FAIXA-TRACO.
074600     MOVE WS-CAIXAS-FECHADAS TO REL-CXF-ED.
074700     WRITE LINEA FROM REL-CAIXAS-FECH.
074800     MOVE 1 TO REL-CXU-ED.
074900     WRITE LINEA FROM REL-CAIXAS-USO.
074920*    320-RECALCULAR-TOTAIS deja IND-CAIXA pasada de la caja
074930*    actual; se reposiciona aqui antes de leerla (OT-0352).
074950     SET IND-CAIXA TO WS-PROX-CAIXA.
075000     IF WS-CX-ABERTA(IND-CAIXA)
075100         MOVE WS-CX-NUMERO(IND-CAIXA) TO REL-CXA-NUM-ED
075200         MOVE WS-CX-QTD-PECAS(IND-CAIXA) TO REL-CXA-QTD-ED
075300         WRITE LINEA FROM REL-CAIXA-ATUAL.
075400*-----------------------------------------------------------------
075500 540-ESCRIBIR-ESTATISTICAS.
075600*-----------------------------------------------------------------
075700     MOVE SPACES TO LINEA.
075800     WRITE LINEA.
075900     WRITE LINEA FROM REL-SUBTIT-ESTAT.
076000     WRITE LINEA FROM REL-FAIXA-TRACO.
076100     MOVE WS-MEDIA-PESO TO REL-PM-ED.
076200     WRITE LINEA FROM REL-PESO-MEDIO.
076300     MOVE WS-MIN-PESO TO REL-PMIN-ED.
076400     WRITE LINEA FROM REL-PESO-MINIMO.
076500     MOVE WS-MAX-PESO TO REL-PMAX-ED.
076600     WRITE LINEA FROM REL-PESO-MAXIMO.
076700     MOVE WS-MEDIA-LARGO TO REL-LM-ED.
076800     WRITE LINEA FROM REL-LARGO-MEDIO.
076900     MOVE WS-MIN-LARGO TO REL-LMIN-ED.
077000     WRITE LINEA FROM REL-LARGO-MINIMO.
077100     MOVE WS-MAX-LARGO TO REL-LMAX-ED.
077200     WRITE LINEA FROM REL-LARGO-MAXIMO.
077300     WRITE LINEA FROM REL-DISTRIB-COR.
077400     PERFORM 560-ESCRIBIR-DISTRIB-COLOR.
077500*-----------------------------------------------------------------
077600 560-ESCRIBIR-DISTRIB-COLOR.
077700*-----------------------------------------------------------------
077800     MOVE WS-CNT-AZUL TO REL-AZUL-ED.
077900     MOVE WS-PCT-AZUL TO REL-AZUL-PCT-ED.
078000     WRITE LINEA FROM REL-COR-AZUL.
078100     MOVE WS-CNT-VERDE TO REL-VERDE-ED.
078200     MOVE WS-PCT-VERDE TO REL-VERDE-PCT-ED.
078300     WRITE LINEA FROM REL-COR-VERDE.
078400*-----------------------------------------------------------------
078500 570-LISTAR-CAIXAS-FECHADAS.
078600*-----------------------------------------------------------------
078700     SET IND-CAIXA TO 1.
078800     PERFORM 575-LISTAR-UMA-CAIXA
078900         UNTIL IND-CAIXA > WS-PROX-CAIXA.
079000*-----------------------------------------------------------------
079100 575-LISTAR-UMA-CAIXA.
079200*-----------------------------------------------------------------
079300     IF WS-CX-FECHADA(IND-CAIXA)
079400         MOVE WS-CX-NUMERO(IND-CAIXA) TO REL-CXH-NUM-ED
079500         MOVE WS-CX-FECHA-CIERRE-X(IND-CAIXA) TO REL-CXH-DATA-ED
079600         WRITE LINEA FROM REL-CAIXA-HEADER
079700         PERFORM 580-LISTAR-PECAS-DA-CAIXA.
079800     SET IND-CAIXA UP BY 1.
079900*-----------------------------------------------------------------
080000 580-LISTAR-PECAS-DA-CAIXA.
080100*-----------------------------------------------------------------
080200     MOVE 1 TO WS-SUB-PECA.
080300     PERFORM 585-LISTAR-UMA-PECA UNTIL WS-SUB-PECA > 10.
080400*-----------------------------------------------------------------
080500 585-LISTAR-UMA-PECA.
080600*-----------------------------------------------------------------
080700     MOVE WS-CX-PECA-ID(IND-CAIXA, WS-SUB-PECA) TO REL-PD-ID-ED.
080800     SET IND-REG TO 1.
080900     PERFORM 590-BUSCAR-PECA-NO-REGISTRO.
081000     WRITE LINEA FROM REL-PECA-DETALHE.
081100     ADD 1 TO WS-SUB-PECA.
081200*-----------------------------------------------------------------
081300 590-BUSCAR-PECA-NO-REGISTRO.
081400*-----------------------------------------------------------------
081500     SEARCH WS-REGISTRO
081600         WHEN WS-REG-ID(IND-REG) = REL-PD-ID-ED
081700             MOVE WS-REG-PESO(IND-REG) TO REL-PD-PESO-ED
081800             MOVE WS-REG-COR(IND-REG) TO REL-PD-COR-ED
081900             MOVE WS-REG-LARGO(IND-REG) TO REL-PD-LARGO-ED.
082000*-----------------------------------------------------------------
082100 END PROGRAM CALIDAD.
