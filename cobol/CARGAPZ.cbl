000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: CARGAPZ para CALIDAD
000400******************************************************************
000500*   1986-03-12 LD   Version inicial - carga de piezas de prueba
000550*   1987-06-18 LD   Se agrega caso de pieza reprovada por peso
000600*   1989-11-05 MGR  Se agregan casos de borde para la caja 10
000650*   1989-11-22 MGR  Correccion de largo en el caso de borde
000700*   1990-02-22 MGR  Casos de color en portugues (AZUL/VERDE)
000750*   1993-09-30 SBV  Se agrega caso de varios motivos a la vez
000800*   1996-12-19 NOG  Caso de color invalido para la tabla SEARCH
000820*   1998-02-27 EQT  Ventana de siglo para fecha de carga (Y2K)
000840*   1999-01-11 EQT  Prueba de fin de siglo OK - ver OT-0309
000850*   2003-05-14 RF   SPECIAL-NAMES restituido (OT-0358)
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. CARGAPZ.
001200 AUTHOR. LEANDRO DENIS.
001300 INSTALLATION. PLANTA DE CONTROL DE CALIDAD.
001400 DATE-WRITTEN. 03/12/1986.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO - DEPARTAMENTO DE CALIDAD.
001700******************************************************************
001800* Genera un archivo de piezas de muestra para ejercitar CALIDAD:
001900* pecas aprovadas, reprovadas por cada motivo, y una caixa
002000* completa de 10 pecas aprovadas para provar o fechamento.
002100******************************************************************
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. PENTIUM-100.
002500 OBJECT-COMPUTER. PENTIUM-100.
002550 SPECIAL-NAMES.
002560     CONSOLE IS CRT.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT PIEZAS-E    ASSIGN TO DISK
003400                         ORGANIZATION IS LINE SEQUENTIAL
003500                         FILE STATUS IS PZE-ESTADO.
003600 
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  PIEZAS-E   LABEL RECORD IS STANDARD
004000                 VALUE OF FILE-ID IS "PIEZAS-E".
004100 01  PZE-REG.
004200     03  PZE-PESO            PIC 9(4)V99.
004300     03  PZE-COR             PIC X(10).
004400     03  PZE-LARGO           PIC 9(3)V99.
004500     03  FILLER              PIC X(01).
004600 
004700 WORKING-STORAGE SECTION.
004800 77  PZE-ESTADO              PIC X(02).
004900 
005000*-----------------------------------------------------------------
005100* Fecha e hora de la corrida, para el trace de carga.
005200*-----------------------------------------------------------------
005300 01  WS-DATA-CARGA           PIC 9(06).
005400 01  WS-DATA-CARGA-R REDEFINES WS-DATA-CARGA.
005500     03  WS-DC-AA            PIC 9(02).
005600     03  WS-DC-MM            PIC 9(02).
005700     03  WS-DC-DD            PIC 9(02).
005800 
005900 01  WS-HORA-CARGA           PIC 9(08).
006000 01  WS-HORA-CARGA-R REDEFINES WS-HORA-CARGA.
006100     03  WS-DC-HH            PIC 9(02).
006200     03  WS-DC-MIN           PIC 9(02).
006300     03  WS-DC-SEG           PIC 9(02).
006400     03  WS-DC-CENT          PIC 9(02).
006500 
006600*-----------------------------------------------------------------
006700* Registro de trabajo para armar cada pieza de muestra antes
006800* de grabarla, como es costumbre en esta casa para los programas
006850* de carga.
006900*-----------------------------------------------------------------
007000 01  PZE2-REG.
007100     03  PZE2-PESO           PIC 9(4)V99.
007200     03  PZE2-COR            PIC X(10).
007300     03  PZE2-LARGO          PIC 9(3)V99.
007400     03  FILLER              PIC X(01).
007500 01  PZE2-REG-TEXTO REDEFINES PZE2-REG PIC X(22).
007600 
007700 01  WS-CONT-CARGA           PIC 9(04) COMP VALUE ZERO.
007800 
007900 PROCEDURE DIVISION.
008000 COMIENZO.
008100     PERFORM 005-OBTER-DATA-HORA.
008200     PERFORM 010-ABRIR-ARCHIVOS.
008300     PERFORM 050-PROCESAR.
008400     PERFORM 070-CERRAR-ARCHIVOS.
008500     STOP RUN.
008600*-----------------------------------------------------------------
008700 005-OBTER-DATA-HORA.
008800*-----------------------------------------------------------------
008900     ACCEPT WS-DATA-CARGA FROM DATE.
009000     ACCEPT WS-HORA-CARGA FROM TIME.
009100*-----------------------------------------------------------------
009200 010-ABRIR-ARCHIVOS.
009300*-----------------------------------------------------------------
009400     OPEN OUTPUT PIEZAS-E.
009500     IF PZE-ESTADO NOT = ZERO
009600         DISPLAY "ERRO EN OPEN PIEZAS-E FS: " PZE-ESTADO
009700         STOP RUN.
009800*-----------------------------------------------------------------
009900 050-PROCESAR.
010000*-----------------------------------------------------------------
010100*    Pieza aprovada - peso, cor e largo dentro dos limites.
010200     MOVE 100.00 TO PZE2-PESO.
010300     MOVE "BLUE" TO PZE2-COR.
010400     MOVE 015.00 TO PZE2-LARGO.
010500     PERFORM 055-GRABAR-PIEZA.
010600 
010700*    Pieza aprovada - cor em portugues, deve normalizar p/ GREEN.
010800     MOVE 099.50 TO PZE2-PESO.
010900     MOVE "VERDE" TO PZE2-COR.
011000     MOVE 012.25 TO PZE2-LARGO.
011100     PERFORM 055-GRABAR-PIEZA.
011200 
011300*    Pieza reprovada - peso fora da faixa (95.00 a 105.00).
011400     MOVE 050.00 TO PZE2-PESO.
011500     MOVE "AZUL" TO PZE2-COR.
011600     MOVE 014.00 TO PZE2-LARGO.
011700     PERFORM 055-GRABAR-PIEZA.
011800 
011900*    Pieza reprovada - cor invalida (nao consta na tabela).
012000     MOVE 100.00 TO PZE2-PESO.
012100     MOVE "AMARELO" TO PZE2-COR.
012200     MOVE 015.00 TO PZE2-LARGO.
012300     PERFORM 055-GRABAR-PIEZA.
012400 
012500*    Pieza reprovada - largo fora da faixa (10.00 a 20.00).
012600     MOVE 100.00 TO PZE2-PESO.
012700     MOVE "BLUE" TO PZE2-COR.
012800     MOVE 005.00 TO PZE2-LARGO.
012900     PERFORM 055-GRABAR-PIEZA.
013000 
013100*    Pieza reprovada por varios motivos a la vez.
013200     MOVE 200.00 TO PZE2-PESO.
013300     MOVE "ROXO" TO PZE2-COR.
013400     MOVE 001.00 TO PZE2-LARGO.
013500     PERFORM 055-GRABAR-PIEZA.
013600 
013700*    Oito pecas aprovadas mais, para completar a caixa de 10.
013800     MOVE 101.00 TO PZE2-PESO.
013900     MOVE "GREEN" TO PZE2-COR.
014000     MOVE 016.00 TO PZE2-LARGO.
014100     PERFORM 055-GRABAR-PIEZA.
014200     MOVE 102.00 TO PZE2-PESO.
014300     MOVE "BLUE" TO PZE2-COR.
014400     MOVE 017.00 TO PZE2-LARGO.
014500     PERFORM 055-GRABAR-PIEZA.
014600     MOVE 103.00 TO PZE2-PESO.
014700     MOVE "VERDE" TO PZE2-COR.
014800     MOVE 018.00 TO PZE2-LARGO.
014900     PERFORM 055-GRABAR-PIEZA.
015000     MOVE 104.00 TO PZE2-PESO.
015100     MOVE "AZUL" TO PZE2-COR.
015200     MOVE 019.00 TO PZE2-LARGO.
015300     PERFORM 055-GRABAR-PIEZA.
015400     MOVE 105.00 TO PZE2-PESO.
015500     MOVE "BLUE" TO PZE2-COR.
015600     MOVE 020.00 TO PZE2-LARGO.
015700     PERFORM 055-GRABAR-PIEZA.
015800     MOVE 096.00 TO PZE2-PESO.
015900     MOVE "GREEN" TO PZE2-COR.
016000     MOVE 011.00 TO PZE2-LARGO.
016100     PERFORM 055-GRABAR-PIEZA.
016200     MOVE 097.00 TO PZE2-PESO.
016300     MOVE "BLUE" TO PZE2-COR.
016400     MOVE 012.00 TO PZE2-LARGO.
016500     PERFORM 055-GRABAR-PIEZA.
016600     MOVE 098.00 TO PZE2-PESO.
016700     MOVE "GREEN" TO PZE2-COR.
016800     MOVE 013.00 TO PZE2-LARGO.
016900     PERFORM 055-GRABAR-PIEZA.
017000*-----------------------------------------------------------------
017100 055-GRABAR-PIEZA.
017200*-----------------------------------------------------------------
017300     ADD 1 TO WS-CONT-CARGA.
017600     WRITE PZE-REG FROM PZE2-REG.
017700     IF PZE-ESTADO NOT = ZERO
017800         DISPLAY "ERRO EN WRITE PIEZAS-E FS: " PZE-ESTADO
017900         STOP RUN.
018000*-----------------------------------------------------------------
018100 070-CERRAR-ARCHIVOS.
018200*-----------------------------------------------------------------
018300     CLOSE PIEZAS-E.
018400*-----------------------------------------------------------------
018500 END PROGRAM CARGAPZ.
