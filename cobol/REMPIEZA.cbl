000100******************************************************************
000200* PROGRAMA: REMPIEZA
000300* Autor original: L. Denis
000400* Historico de mantenimiento (columna 73-80 = referencia OT):
000500*   1993-10-01 SBV  Version inicial - baja de pieza del registro
000600*   1993-10-15 SBV  Reapertura de caja al dar de baja la pieza
000700*   1994-02-09 RF   Validacao de posicao fora de faixa
000800*   1994-03-15 SBV  Desplazamiento del registro tras la baja
000900*   1995-08-09 NOG  Mensaje de error con fecha/hora de proceso
000950*   1996-11-04 NOG  Ajuste de mensaje al reabrir caja (OT-0201)
001000*   1998-02-27 EQT  Ventana de siglo para fecha local (Y2K)
001050*   1999-01-11 EQT  Prueba de fin de siglo OK - ver OT-0309
001100*   2001-04-18 RF   Se documenta el codigo de retorno 1
001150*   2003-05-14 RF   SPECIAL-NAMES restituido (OT-0358)
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. REMPIEZA.
001500 AUTHOR. LEANDRO DENIS.
001600 INSTALLATION. PLANTA DE CONTROL DE CALIDAD.
001700 DATE-WRITTEN. 10/01/1993.
001800 DATE-COMPILED.
001900 SECURITY. USO INTERNO - DEPARTAMENTO DE CALIDAD.
002000******************************************************************
002100* Subrutina llamada desde CALIDAD para dar de baja una pieza del
002200* registro en memoria, por posicion (1 = primera pieza leida).
002300* Si la pieza estaba aprobada y empacada, se la retira de la
002400* caja que la contiene; si esa caja estaba cerrada, se reabre.
002500* Codigo de retorno: 0 = baja realizada, 1 = posicao invalida.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. PENTIUM-100.
003000 OBJECT-COMPUTER. PENTIUM-100.
003050 SPECIAL-NAMES.
003060     CONSOLE IS CRT.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*-----------------------------------------------------------------
004000* Fecha e hora local de la llamada, para el trace de errores.
004100*-----------------------------------------------------------------
004200 01  WS-DATA-LOCAL           PIC 9(06).
004300 01  WS-DATA-LOCAL-R REDEFINES WS-DATA-LOCAL.
004400     03  WS-DL-AA            PIC 9(02).
004500     03  WS-DL-MM            PIC 9(02).
004600     03  WS-DL-DD            PIC 9(02).
004700 
004800 01  WS-HORA-LOCAL           PIC 9(08).
004900 01  WS-HORA-LOCAL-R REDEFINES WS-HORA-LOCAL.
005000     03  WS-DL-HH            PIC 9(02).
005100     03  WS-DL-MIN           PIC 9(02).
005200     03  WS-DL-SEG           PIC 9(02).
005300     03  WS-DL-CENT          PIC 9(02).
005400 
005500 01  WS-ANO-LOCAL            PIC 9(04) COMP VALUE ZERO.
005600 01  WS-ANO-LOCAL-R REDEFINES WS-ANO-LOCAL.
005700     03  WS-ANO-LOCAL-SEC    PIC 9(02) COMP.
005800     03  WS-ANO-LOCAL-DEC    PIC 9(02) COMP.
005900 
006000 01  WS-POSICAO-ACHADA       PIC 9(04) COMP VALUE ZERO.
006100 77  WS-CAIXA-DA-PIEZA       PIC 9(04) COMP VALUE ZERO.
006200 77  WS-SLOT-DA-PIEZA        PIC 9(02) COMP VALUE ZERO.
006300 77  WS-ACHOU-CAIXA          PIC X(03) VALUE "NAO".
006400     88  WS-ACHOU-CAIXA-SIM          VALUE "SIM".
006500 
006600*-----------------------------------------------------------------
006700* Parametros recibidos de CALIDAD - misma forma del registro y
006800* de la tabla de cajas que mantiene el programa llamador.
006900*-----------------------------------------------------------------
007000 LINKAGE SECTION.
007100 01  LK-POSICAO              PIC 9(04).
007200 01  LK-TOTAL-PECAS          PIC 9(06) COMP.
007300 
007400 01  LK-TABELA-REGISTRO.
007500     03  LK-REGISTRO OCCURS 2000 TIMES
007600                     INDEXED BY LK-IND-REG.
007700         05  LK-REG-ID           PIC X(05).
007800         05  LK-REG-PESO         PIC 9(4)V99.
007900         05  LK-REG-COR          PIC X(10).
008000         05  LK-REG-LARGO        PIC 9(3)V99.
008100         05  LK-REG-SITUACAO     PIC X(01).
008200         05  LK-REG-REC-PESO     PIC X(01).
008300         05  LK-REG-REC-COR      PIC X(01).
008400         05  LK-REG-REC-LARGO    PIC X(01).
008500         05  LK-REG-CAIXA        PIC 9(04).
008600     03  FILLER                  PIC X(01).
008700 
008800 01  LK-TABELA-CAIXAS.
008900     03  LK-CAIXA OCCURS 201 TIMES
009000                  INDEXED BY LK-IND-CAIXA.
009100         05  LK-CX-NUMERO        PIC 9(04).
009200         05  LK-CX-QTD-PECAS     PIC 9(02).
009300         05  LK-CX-SITUACAO      PIC X(01).
009400             88  LK-CX-ABERTA        VALUE "O".
009500             88  LK-CX-FECHADA       VALUE "C".
009600         05  LK-CX-FECHA-CIERRE  PIC X(19).
009700         05  LK-CX-PECA-ID OCCURS 10 TIMES PIC X(05).
009800     03  FILLER                  PIC X(01).
009900 
010000 01  LK-COD-RETORNO           PIC S9(04) COMP.
010100 
010200 PROCEDURE DIVISION USING LK-POSICAO
010300                           LK-TOTAL-PECAS
010400                           LK-TABELA-REGISTRO
010500                           LK-TABELA-CAIXAS
010600                           LK-COD-RETORNO.
010700 COMIENZO.
010800     MOVE ZERO TO LK-COD-RETORNO.
010900     IF LK-POSICAO < 1 OR LK-POSICAO > LK-TOTAL-PECAS
011000         PERFORM 100-REJEITAR-POSICAO
011100         EXIT PROGRAM.
011150     MOVE LK-POSICAO TO WS-POSICAO-ACHADA.
011200     IF LK-REG-SITUACAO(WS-POSICAO-ACHADA) = "A"
011400         PERFORM 200-LOCALIZAR-CAIXA
011500         IF WS-ACHOU-CAIXA-SIM
011600             PERFORM 210-QUITAR-DA-CAIXA.
011700     PERFORM 230-DESLOCAR-REGISTRO.
011800     SUBTRACT 1 FROM LK-TOTAL-PECAS.
011900     EXIT PROGRAM.
012000*-----------------------------------------------------------------
012100 100-REJEITAR-POSICAO.
012200*-----------------------------------------------------------------
012300     MOVE 1 TO LK-COD-RETORNO.
012400     ACCEPT WS-DATA-LOCAL FROM DATE.
012500     ACCEPT WS-HORA-LOCAL FROM TIME.
012600     IF WS-DL-AA < 50
012700         COMPUTE WS-ANO-LOCAL = 2000 + WS-DL-AA
012800     ELSE
012900         COMPUTE WS-ANO-LOCAL = 1900 + WS-DL-AA.
013000     DISPLAY "REMPIEZA: POSICAO INVALIDA " LK-POSICAO
013100             " EM " WS-DL-DD "/" WS-DL-MM "/" WS-ANO-LOCAL
013200             " " WS-DL-HH ":" WS-DL-MIN.
013300     DISPLAY "REMPIEZA: REF. ABREVIADA OT-ANO " WS-ANO-LOCAL-DEC.
013400*-----------------------------------------------------------------
013500 200-LOCALIZAR-CAIXA.
013600*-----------------------------------------------------------------
013700     MOVE "NAO" TO WS-ACHOU-CAIXA.
013800     SET LK-IND-CAIXA TO 1.
013900     PERFORM 205-BUSCAR-CAIXA-COM-PIEZA
014000         UNTIL WS-ACHOU-CAIXA-SIM
014100         OR LK-CX-NUMERO(LK-IND-CAIXA) = ZERO
014200         OR LK-IND-CAIXA > 201.
014300*-----------------------------------------------------------------
014400 205-BUSCAR-CAIXA-COM-PIEZA.
014500*-----------------------------------------------------------------
014600     SET LK-IND-REG TO 1.
014700     MOVE ZERO TO WS-SLOT-DA-PIEZA.
014800     PERFORM 207-BUSCAR-SLOT-NA-CAIXA
014900         VARYING LK-IND-REG FROM 1 BY 1
015000         UNTIL LK-IND-REG > 10
015100         OR WS-SLOT-DA-PIEZA NOT = ZERO.
015200     IF WS-SLOT-DA-PIEZA NOT = ZERO
015300         MOVE LK-IND-CAIXA TO WS-CAIXA-DA-PIEZA
015400         MOVE "SIM" TO WS-ACHOU-CAIXA
015500     ELSE
015600         SET LK-IND-CAIXA UP BY 1.
015700*-----------------------------------------------------------------
015800 207-BUSCAR-SLOT-NA-CAIXA.
015900*-----------------------------------------------------------------
016000     IF LK-CX-PECA-ID(LK-IND-CAIXA, LK-IND-REG) =
016100         LK-REG-ID(WS-POSICAO-ACHADA)
016200         MOVE LK-IND-REG TO WS-SLOT-DA-PIEZA.
016300*-----------------------------------------------------------------
016400 210-QUITAR-DA-CAIXA.
016500*-----------------------------------------------------------------
016600     SET LK-IND-CAIXA TO WS-CAIXA-DA-PIEZA.
016700     PERFORM 213-DESLOCAR-SLOTS
016800         VARYING LK-IND-REG FROM WS-SLOT-DA-PIEZA BY 1
016900         UNTIL LK-IND-REG > 9.
017000     MOVE SPACES TO LK-CX-PECA-ID(LK-IND-CAIXA, 10).
017100     SUBTRACT 1 FROM LK-CX-QTD-PECAS(LK-IND-CAIXA).
017200     IF LK-CX-FECHADA(LK-IND-CAIXA)
017300         PERFORM 220-REABRIR-CAIXA.
017400*-----------------------------------------------------------------
017500 213-DESLOCAR-SLOTS.
017600*-----------------------------------------------------------------
017700     MOVE LK-CX-PECA-ID(LK-IND-CAIXA, LK-IND-REG + 1)
017800         TO LK-CX-PECA-ID(LK-IND-CAIXA, LK-IND-REG).
017900*-----------------------------------------------------------------
018000 220-REABRIR-CAIXA.
018100*-----------------------------------------------------------------
018200     MOVE "O" TO LK-CX-SITUACAO(LK-IND-CAIXA).
018300     MOVE SPACES TO LK-CX-FECHA-CIERRE(LK-IND-CAIXA).
018400*-----------------------------------------------------------------
018500 230-DESLOCAR-REGISTRO.
018600*-----------------------------------------------------------------
018700     PERFORM 235-DESLOCAR-UMA-POSICAO
018800         VARYING LK-IND-REG FROM WS-POSICAO-ACHADA BY 1
018900         UNTIL LK-IND-REG >= LK-TOTAL-PECAS.
019000*-----------------------------------------------------------------
019100 235-DESLOCAR-UMA-POSICAO.
019200*-----------------------------------------------------------------
019300     MOVE LK-REGISTRO(LK-IND-REG + 1) TO LK-REGISTRO(LK-IND-REG).
019400*-----------------------------------------------------------------
019500 END PROGRAM REMPIEZA.
