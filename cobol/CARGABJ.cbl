000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: CARGABJ para CALIDAD
000400******************************************************************
000500*   1993-10-01 SBV  Version inicial - carga de bajas de prueba
000520*   1993-10-16 SBV  Se agrega caso de baja de pieza reprovada
000600*   1994-03-15 SBV  Caso de baja de pieza empacada en caja cerrada
000620*   1995-08-09 NOG  Mensaje de error con fecha/hora de proceso
000640*   1998-02-27 EQT  Ventana de siglo para fecha de carga (Y2K)
000660*   1999-01-11 EQT  Prueba de fin de siglo OK - ver OT-0309
000700*   2001-04-18 RF   Caso de posicao invalida para provar REMPIEZA
000720*   2001-05-02 RF   Se documenta el codigo de retorno esperado
000740*   2002-09-23 RF   Posicao maxima ajustada a 2000 (ver CALIDAD)
000750*   2003-05-14 RF   SPECIAL-NAMES restituido (OT-0358)
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. CARGABJ.
001100 AUTHOR. LEANDRO DENIS.
001200 INSTALLATION. PLANTA DE CONTROL DE CALIDAD.
001300 DATE-WRITTEN. 10/01/1993.
001400 DATE-COMPILED.
001500 SECURITY. USO INTERNO - DEPARTAMENTO DE CALIDAD.
001600******************************************************************
001700* Genera un archivo de pedidos de baja de piezas, por posicion
001800* en el registro, para ejercitar la rutina REMPIEZA llamada
001900* desde CALIDAD.
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. PENTIUM-100.
002400 OBJECT-COMPUTER. PENTIUM-100.
002450 SPECIAL-NAMES.
002460     CONSOLE IS CRT.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT BAJAS-E     ASSIGN TO DISK
003300                         ORGANIZATION IS LINE SEQUENTIAL
003400                         FILE STATUS IS BJA-ESTADO.
003500 
003600 DATA DIVISION.
003700 FILE SECTION.
003800 FD  BAJAS-E    LABEL RECORD IS STANDARD
003900                 VALUE OF FILE-ID IS "BAJAS-E".
004000 01  BJA-REG.
004100     03  BJA-POSICAO         PIC 9(04).
004200     03  FILLER              PIC X(01).
004300 
004400 WORKING-STORAGE SECTION.
004500 77  BJA-ESTADO              PIC X(02).
004600 
004700*-----------------------------------------------------------------
004800* Fecha e hora de la corrida, para el trace de carga.
004900*-----------------------------------------------------------------
005000 01  WS-DATA-CARGA           PIC 9(06).
005100 01  WS-DATA-CARGA-R REDEFINES WS-DATA-CARGA.
005200     03  WS-DC-AA            PIC 9(02).
005300     03  WS-DC-MM            PIC 9(02).
005400     03  WS-DC-DD            PIC 9(02).
005500 
005600 01  WS-HORA-CARGA           PIC 9(08).
005700 01  WS-HORA-CARGA-R REDEFINES WS-HORA-CARGA.
005800     03  WS-DC-HH            PIC 9(02).
005900     03  WS-DC-MIN           PIC 9(02).
006000     03  WS-DC-SEG           PIC 9(02).
006100     03  WS-DC-CENT          PIC 9(02).
006200 
006300 01  BJA2-REG.
006400     03  BJA2-POSICAO        PIC 9(04).
006500     03  FILLER              PIC X(01).
006600 01  BJA2-REG-TEXTO REDEFINES BJA2-REG PIC X(05).
006700 
006800 01  WS-CONT-CARGA           PIC 9(04) COMP VALUE ZERO.
006900 
007000 PROCEDURE DIVISION.
007100 COMIENZO.
007200     PERFORM 005-OBTER-DATA-HORA.
007300     PERFORM 010-ABRIR-ARCHIVOS.
007400     PERFORM 050-PROCESAR.
007500     PERFORM 070-CERRAR-ARCHIVOS.
007600     STOP RUN.
007700*-----------------------------------------------------------------
007800 005-OBTER-DATA-HORA.
007900*-----------------------------------------------------------------
008000     ACCEPT WS-DATA-CARGA FROM DATE.
008100     ACCEPT WS-HORA-CARGA FROM TIME.
008200*-----------------------------------------------------------------
008300 010-ABRIR-ARCHIVOS.
008400*-----------------------------------------------------------------
008500     OPEN OUTPUT BAJAS-E.
008600     IF BJA-ESTADO NOT = ZERO
008700         DISPLAY "ERRO EN OPEN BAJAS-E FS: " BJA-ESTADO
008800         STOP RUN.
008900*-----------------------------------------------------------------
009000 050-PROCESAR.
009100*-----------------------------------------------------------------
009200*    Baja de una pieza reprovada, fuera de cualquier caixa.
009300     MOVE 0003 TO BJA2-POSICAO.
009400     PERFORM 055-GRABAR-BAJA.
009500 
009600*    Baja de una pieza aprovada, empacada en una caixa ya
009700*    cerrada - debe provocar la reapertura de esa caixa.
009800     MOVE 0001 TO BJA2-POSICAO.
009900     PERFORM 055-GRABAR-BAJA.
010000 
010100*    Posicao invalida (maior que o total de pecas do lote),
010200*    para provar o codigo de retorno de erro da REMPIEZA.
010300     MOVE 9999 TO BJA2-POSICAO.
010400     PERFORM 055-GRABAR-BAJA.
010500*-----------------------------------------------------------------
010600 055-GRABAR-BAJA.
010700*-----------------------------------------------------------------
010800     ADD 1 TO WS-CONT-CARGA.
011100     WRITE BJA-REG FROM BJA2-REG.
011200     IF BJA-ESTADO NOT = ZERO
011300         DISPLAY "ERRO EN WRITE BAJAS-E FS: " BJA-ESTADO
011400         STOP RUN.
011500*-----------------------------------------------------------------
011600 070-CERRAR-ARCHIVOS.
011700*-----------------------------------------------------------------
011800     CLOSE BAJAS-E.
011900*-----------------------------------------------------------------
012000 END PROGRAM CARGABJ.
